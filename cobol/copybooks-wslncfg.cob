000100********************************************
000110*                                          *
000120*  RECORD DEFINITION FOR LOAN CONFIG DATA  *
000130*     IN-CORE CONSTANTS, NO FILE BEHIND IT *
000140********************************************
000150*  RECORD SIZE 17 BYTES, PADDED TO 20.
000160*
000170* THESE VALUES MAY NEED CHANGING BY SITE
000180*  (TAKEN FROM THE REFERENCE RATES QUOTED TO MARKETING, 04/11/25)
000190*
000200* 04/11/25 DJP - CREATED.
000210* 19/11/25 DJP - ADDED LN-CFG-INSURANCE-COST, WAS A LITERAL IN LNOFFER.
000220*
000230  01  LN-CONFIG-RECORD.
000240      03  LN-CFG-BASE-RATE        PIC 9(2)V99   COMP-3  VALUE 15.00.
000250      03  LN-CFG-INSURANCE-DISC   PIC 9(2)V99   COMP-3  VALUE 3.00.
000260      03  LN-CFG-SALARY-DISC      PIC 9(2)V99   COMP-3  VALUE 1.00.
000270      03  LN-CFG-INSURANCE-COST   PIC 9(7)V99   COMP-3  VALUE 1000.00.
000280      03  FILLER                  PIC X(3)      VALUE SPACES.
