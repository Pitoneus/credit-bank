000100********************************************
000110*                                          *
000120*  RECORD DEFINITION FOR CREDIT + SCHED   *
000130*       FILE (OUT, CREDIT PATH)            *
000140*                                          *
000150*     ONE HEADER RECORD (TYPE H) FOLLOWED  *
000160*     BY TERM DETAIL RECORDS (TYPE D) PER  *
000170*     ACCEPTED SCORING RECORD, MIRRORS THE *
000180*     HDR/DATA PAIR USED FOR PYCHK.        *
000190********************************************
000200*  HEADER  TOTAL 37 BYTES, PADDED TO 60.
000210*  DETAIL  TOTAL 56 BYTES, PADDED TO 60.
000220*
000230* 05/11/25 DJP - CREATED.
000240* 23/11/25 DJP - ADDED LN-CR-REC-TYPE SO UTILITIES READING THIS FILE
000250*                BACK CAN TELL HEADER FROM DETAIL WITHOUT A KEY PROBE.
000260*
000270  01  LN-CREDIT-HEADER-RECORD.
000280      03  LN-CR-REC-TYPE          PIC X.
000290          88  LN-CR-IS-HEADER     VALUE "H".
000300          88  LN-CR-IS-DETAIL     VALUE "D".
000310      03  LN-CR-AMOUNT            PIC 9(9)V99.
000320      03  LN-CR-TERM              PIC 9(3).
000330      03  LN-CR-MONTHLY-PMT       PIC 9(9)V99.
000340      03  LN-CR-RATE              PIC S9(2)V99.
000350      03  LN-CR-PSK               PIC S9(3)V99.
000360      03  LN-CR-INSURANCE-FLAG    PIC X.
000370      03  LN-CR-SALARY-FLAG       PIC X.
000380      03  FILLER                  PIC X(23).
000390*
000400  01  LN-PAYMENT-SCHED-RECORD.
000410      03  LN-PS-REC-TYPE          PIC X.
000420      03  LN-PS-NUMBER            PIC 9(3).
000430      03  LN-PS-DATE              PIC 9(8).
000440      03  LN-PS-TOTAL-PMT         PIC 9(9)V99.
000450      03  LN-PS-INTEREST-PMT      PIC 9(9)V99.
000460      03  LN-PS-DEBT-PMT          PIC 9(9)V99.
000470      03  LN-PS-REMAINING-DEBT    PIC S9(9)V99.
000480      03  FILLER                  PIC X(4).
