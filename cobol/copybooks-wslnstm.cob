000100********************************************
000110*                                          *
000120*  RECORD DEFINITION FOR LOAN STATEMENT    *
000130*       REQUEST FILE (IN, OFFER PATH)      *
000140*                                          *
000150*     SEQUENTIAL FILE, ARRIVAL ORDER       *
000160********************************************
000170*  FIELD TOTAL 172 BYTES, PADDED TO 180.
000180*
000190* THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210* 04/11/25 DJP - CREATED.
000220* 21/11/25 DJP - PASSPORT-SERIES WIDENED, COMPLAINT RAISED BY MARKETING -
000230*                BRANCHES WANT ROOM FOR A 4 CHAR SERIES, NOT 3 - RESIZED.
000240*
000250  01  LN-STATEMENT-RECORD.
000260      03  LN-STM-AMOUNT           PIC 9(9)V99.
000270      03  LN-STM-TERM             PIC 9(3).
000280      03  LN-STM-FIRST-NAME       PIC X(30).
000290      03  LN-STM-LAST-NAME        PIC X(30).
000300      03  LN-STM-MIDDLE-NAME      PIC X(30).
000310      03  LN-STM-EMAIL            PIC X(50).
000320      03  LN-STM-BIRTH-DATE       PIC 9(8).
000330      03  LN-STM-PASSPORT-SERIES  PIC X(4).
000340      03  LN-STM-PASSPORT-NUMBER  PIC X(6).
000350      03  FILLER                  PIC X(8).
