000100*****************************************************************
000110*                                                               *
000120*              LOAN OFFER GENERATION  -  OFFER PATH             *
000130*                                                               *
000140*****************************************************************
000150*
000160  IDENTIFICATION          DIVISION.
000170*================================
000180*
000190***
000200       PROGRAM-ID.         LNOFFER.
000210***
000220*    AUTHOR.              D J PRENTICE, 04/11/1985.
000230*                          FOR APPLEWOOD COMPUTERS.
000240***
000250*    INSTALLATION.        APPLEWOOD COMPUTERS - LOAN BUREAU.
000260***
000270*    DATE-WRITTEN.        04/11/1985.
000280***
000290*    DATE-COMPILED.
000300***
000310*    SECURITY.            COPYRIGHT (C) 1985-1999 & LATER, APPLEWOOD
000320*                          COMPUTERS. DISTRIBUTED UNDER THE GNU GENERAL
000330*                          PUBLIC LICENSE. SEE THE FILE COPYING FOR
000340*                          DETAILS.
000350***
000360*    REMARKS.             READS LOAN-STATEMENT REQUESTS, PRE-SCORES EACH
000370*                          ONE, AND FOR EVERY ACCEPTED REQUEST BUILDS THE
000380*                          FOUR INSURANCE/SALARY-CLIENT OFFER VARIANTS,
000390*                          PRICED OFF THE BUREAU'S BASE RATE AND SORTED
000400*                          CHEAPEST FIRST.
000410***
000420*    VERSION.             SEE PROG-NAME IN WS.
000430***
000440*    CALLED MODULES.      LNCALC.   ANNUITY PAYMENT ON THE OFFER AMOUNT.
000450***
000460*    FUNCTIONS USED.      NONE - DATES TAKEN FROM ACCEPT FROM DATE, NO
000470*                          INTRINSIC FUNCTION USED, MATCHES HOUSE RULE.
000480***
000490*    FILES USED.          LN-STATEMENT-FILE.  REQUESTS (IN).
000500*                          LN-OFFER-FILE.      OFFERS (OUT, 4 PER REQ).
000510*                          LN-REJECT-FILE.     REJECTS (OUT).
000520***
000530*    ERROR MESSAGES USED. LN-REJ-MESSAGE, BUILT INLINE PER VALIDATION,
000540*                          NO CENTRAL ERROR-MESSAGE TABLE FOR THIS RUN.
000550***
000560  CHANGES:
000570  04/11/85 DJP  -        WRITTEN FOR THE LOAN BUREAU OFFER REWORK.
000580  12/11/85 DJP  - LN003  EMAIL CHECK TIGHTENED - SINGLE @, NO EMBEDDED
000590                         SPACES EITHER SIDE, PER MARKETING COMPLAINT.
000600  21/11/85 DJP  - LN009  PASSPORT-SERIES WIDENED TO X(4) TO MATCH THE
000610                         REVISED REQUEST LAYOUT.
000620  18/11/85 DJP  - LN014  DROPPED UUID-STYLE STATEMENT-ID, REPLACED WITH
000630                         RUN DATE + SEQUENCE SURROGATE BUILT IN 9900.
000640  05/12/85 DJP  - LN018  4-VARIANT BUILD MOVED OFF NESTED IFS INTO ITS
000650                         OWN TABLE-DRIVEN LOOP, WAS GETTING UNREADABLE.
000660  21/09/98 DJP  - LN040  Y2K REVIEW - WS-RUN-DATE IS ACCEPT FROM DATE
000670                         YYYYMMDD, ALREADY CCYY, NO CHANGE REQUIRED.
000680  11/03/09 VBC  - 1.01   MIGRATION TO OPEN COBOL V3.00.00.
000690  16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
000700***
000710**************************************************************************
000720  COPYRIGHT NOTICE.
000730  ****************
000740*
000750  THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000760  SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
000770*
000780  THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
000790  IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY THE
000800  FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL
000810  USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT WITHOUT
000820  REPACKAGING OR FOR RESALE IN ANY WAY.
000830*
000840  ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
000850  ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
000860  FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC LICENSE
000870  FOR MORE DETAILS.
000880*
000890  YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC LICENSE ALONG
000900  WITH ACAS; SEE THE FILE COPYING.
000910*
000920**************************************************************************
000930*
000940  ENVIRONMENT             DIVISION.
000950*================================
000960*
000970  CONFIGURATION           SECTION.
000980  SPECIAL-NAMES.
000990      CLASS NUM-CLASS IS "0123456789"
001000      C01 IS TOP-OF-FORM.
001010*
001020  INPUT-OUTPUT            SECTION.
001030  FILE-CONTROL.
001040      SELECT  LN-STATEMENT-FILE
001050              ASSIGN TO LNSTMT
001060              ORGANIZATION IS LINE SEQUENTIAL
001070              FILE STATUS  IS WS-STMT-STATUS.
001080      SELECT  LN-OFFER-FILE
001090              ASSIGN TO LNOFFER
001100              ORGANIZATION IS LINE SEQUENTIAL
001110              FILE STATUS  IS WS-OFFER-STATUS.
001120      SELECT  LN-REJECT-FILE
001130              ASSIGN TO LNREJECT
001140              ORGANIZATION IS LINE SEQUENTIAL
001150              FILE STATUS  IS WS-REJECT-STATUS.
001160*
001170  DATA                     DIVISION.
001180*================================
001190*
001200  FILE                     SECTION.
001210*----------------------------------
001220  FD  LN-STATEMENT-FILE.
001230      COPY "copybooks-wslnstm.cob".
001240*
001250  FD  LN-OFFER-FILE.
001260      COPY "copybooks-wslnofr.cob".
001270*
001280  FD  LN-REJECT-FILE.
001290      COPY "copybooks-wslnrej.cob".
001300*
001310  WORKING-STORAGE SECTION.
001320*-----------------------
001330  77  PROG-NAME               PIC X(15)   VALUE "LNOFFER (1.01)".
001340*
001350  COPY "copybooks-wslncfg.cob".
001360*
001370  COPY "copybooks-wslndte.cob".
001380*
001390  01  WS-FILE-STATUS.
001400      03  WS-STMT-STATUS       PIC XX.
001410      03  WS-OFFER-STATUS      PIC XX.
001420      03  WS-REJECT-STATUS     PIC XX.
001430      03  FILLER               PIC X.
001440*
001450  01  WS-SWITCHES.
001460      03  WS-EOF-SW            PIC X       VALUE "N".
001470          88  WS-EOF           VALUE "Y".
001480      03  WS-REJECT-SW         PIC X       VALUE "N".
001490          88  WS-REJECTED      VALUE "Y".
001500      03  FILLER               PIC X.
001510*
001520  01  WS-COUNTERS.
001530      03  WS-RECS-READ         BINARY-LONG UNSIGNED VALUE ZERO.
001540      03  WS-RECS-REJECTED     BINARY-LONG UNSIGNED VALUE ZERO.
001550      03  WS-OFFERS-WRITTEN    BINARY-LONG UNSIGNED VALUE ZERO.
001560      03  WS-REQ-SEQ           PIC 9(6)              VALUE ZERO.
001570      03  WS-VARIANT-IX        BINARY-CHAR UNSIGNED  VALUE ZERO.
001580      03  WS-SORT-IX           BINARY-CHAR UNSIGNED  VALUE ZERO.
001590      03  WS-SORT-IX2          BINARY-CHAR UNSIGNED  VALUE ZERO.
001600      03  FILLER               PIC X.
001610*
001620  01  WS-REJECT-MSG            PIC X(60)   VALUE SPACES.
001630*
001640  01  WS-VARIANT-TABLE.
001650      03  WS-VARIANT OCCURS 4 TIMES INDEXED BY WX.
001660          05  WS-VAR-INSURANCE-FLAG  PIC X.
001670          05  WS-VAR-SALARY-FLAG     PIC X.
001680*
001690  01  WS-OFFER-WORK-TABLE.
001700      03  WS-OFFER-WORK OCCURS 4 TIMES INDEXED BY WY.
001710          05  WO-INSURANCE-FLAG   PIC X.
001720          05  WO-SALARY-FLAG      PIC X.
001730          05  WO-REQUESTED-AMT    PIC 9(9)V99.
001740          05  WO-TOTAL-AMT        PIC 9(9)V99.
001750          05  WO-RATE             PIC 9(2)V99.
001760          05  WO-MONTHLY-PMT       PIC 9(9)V99.
001770*
001780  01  WS-SWAP-ROW.
001790      03  WS-SWAP-INSURANCE-FLAG  PIC X.
001800      03  WS-SWAP-SALARY-FLAG     PIC X.
001810      03  WS-SWAP-REQUESTED-AMT   PIC 9(9)V99.
001820      03  WS-SWAP-TOTAL-AMT       PIC 9(9)V99.
001830      03  WS-SWAP-RATE            PIC 9(2)V99.
001840      03  WS-SWAP-MONTHLY-PMT     PIC 9(9)V99.
001850      03  FILLER                  PIC X.
001860*
001870  01  WS-SWAP-ROW-X REDEFINES WS-SWAP-ROW PIC X(40).
001880*
001890  01  WS-EMAIL-WORK.
001900      03  WS-AT-COUNT          BINARY-CHAR UNSIGNED.
001910      03  WS-AT-POS            BINARY-CHAR UNSIGNED.
001920      03  WS-SCAN-IX           BINARY-CHAR UNSIGNED.
001930      03  FILLER               PIC X.
001940*
001950  01  WS-CALC-WORK.
001960      03  WS-CALC-AMOUNT       PIC 9(9)V99.
001970      03  WS-CALC-RATE         PIC 9(2)V99.
001980      03  WS-CALC-TERM         PIC 9(3).
001990      03  WS-CALC-MONTHLY-PMT  PIC 9(9)V99.
002000      03  WS-CALC-PSK          PIC S9(3)V99.
002010      03  FILLER               PIC X.
002020*
002030  PROCEDURE DIVISION.
002040*===================
002050*
002060  0000-MAIN.
002070      PERFORM  1000-OPEN-FILES.
002080      PERFORM  2900-LOAD-VARIANT-TABLE.
002090      IF       NOT WS-EOF
002100               PERFORM  1100-READ-STATEMENT THRU 1100-EXIT
002110               PERFORM  2000-PROCESS-REQUEST THRU 2000-EXIT
002120                        UNTIL WS-EOF
002130      END-IF.
002140      PERFORM  9000-END-OF-JOB.
002150      GOBACK.
002160*
002170  1000-OPEN-FILES.
002180      ACCEPT   WS-PROCESS-DATE9 FROM DATE YYYYMMDD.
002190      OPEN     INPUT  LN-STATEMENT-FILE.
002200      OPEN     OUTPUT LN-OFFER-FILE.
002210      OPEN     OUTPUT LN-REJECT-FILE.
002220      IF       WS-STMT-STATUS NOT = "00"
002230               DISPLAY "LN001 STATEMENT FILE OPEN FAILED " WS-STMT-STATUS
002240               MOVE     "Y" TO WS-EOF-SW
002250      END-IF.
002260*
002270  1100-READ-STATEMENT.
002280      READ     LN-STATEMENT-FILE
002290               AT END MOVE "Y" TO WS-EOF-SW.
002300      IF       WS-EOF
002310               GO TO 1100-EXIT
002320      END-IF.
002330      ADD      1 TO WS-RECS-READ
002340                    WS-REQ-SEQ.
002350  1100-EXIT.
002360      EXIT.
002370*
002380*    VALIDATION CHAIN BELOW FALLS STRAIGHT THROUGH 2010 TO 2050 ON AN
002390*    ACCEPTED REQUEST; ANY FAILED CHECK GO TOES 2090 TO SKIP THE REST,
002400*    SAME SHORT-CIRCUIT STYLE AS THE OLD AA-SERIES HEADER EDITS.
002410*
002420  2000-PROCESS-REQUEST.
002430      MOVE     "N" TO WS-REJECT-SW.
002440      MOVE     SPACES TO WS-REJECT-MSG.
002450  2010-CHK-AMOUNT.
002460      IF       LN-STM-AMOUNT < 20000
002470               MOVE     "Y" TO WS-REJECT-SW
002480               MOVE     "LOAN AMOUNT MUST BE AT LEAST 20000."
002490                        TO WS-REJECT-MSG
002500               GO TO 2090-VALIDATION-DONE
002510      END-IF.
002520  2020-CHK-TERM.
002530      IF       LN-STM-TERM < 6
002540               MOVE     "Y" TO WS-REJECT-SW
002550               MOVE     "LOAN TERM MUST BE AT LEAST 6 MONTHS."
002560                        TO WS-REJECT-MSG
002570               GO TO 2090-VALIDATION-DONE
002580      END-IF.
002590  2030-CHK-EMAIL.
002600      MOVE     ZERO TO WS-AT-COUNT.
002610      INSPECT  LN-STM-EMAIL TALLYING WS-AT-COUNT FOR ALL "@".
002620      MOVE     ZERO TO WS-AT-POS.
002630      PERFORM  2031-SCAN-EMAIL-CHAR
002640               VARYING WS-SCAN-IX FROM 1 BY 1
002650               UNTIL WS-SCAN-IX > 50.
002660      IF       WS-AT-COUNT NOT = 1
002670               OR WS-AT-POS = ZERO
002680               OR WS-AT-POS = 1
002690               OR WS-AT-POS = 50
002700               OR LN-STM-EMAIL (1:1) = SPACE
002710               OR LN-STM-EMAIL (WS-AT-POS - 1:1) = SPACE
002720               OR LN-STM-EMAIL (WS-AT-POS + 1:1) = SPACE
002730               MOVE     "Y" TO WS-REJECT-SW
002740               MOVE     "INVALID EMAIL FORMAT."
002750                        TO WS-REJECT-MSG
002760               GO TO 2090-VALIDATION-DONE
002770      END-IF.
002780  2031-SCAN-EMAIL-CHAR.
002790      IF       LN-STM-EMAIL (WS-SCAN-IX:1) = "@"
002800               MOVE     WS-SCAN-IX TO WS-AT-POS
002810      END-IF.
002820*
002830  2040-CHK-PASSPORT.
002840      IF       LN-STM-PASSPORT-SERIES = SPACES
002850               OR LN-STM-PASSPORT-NUMBER = SPACES
002860               MOVE     "Y" TO WS-REJECT-SW
002870               MOVE     "INVALID PASSPORT DETAILS."
002880                        TO WS-REJECT-MSG
002890               GO TO 2090-VALIDATION-DONE
002900      END-IF.
002910  2050-CHK-AGE.
002920      PERFORM  2055-CALC-AGE.
002930      IF       WS-AGE-YEARS < 18
002940               MOVE     "Y" TO WS-REJECT-SW
002950               MOVE     "BORROWER MUST BE AT LEAST 18 YEARS OLD."
002960                        TO WS-REJECT-MSG
002970      END-IF.
002980  2090-VALIDATION-DONE.
002990      IF       WS-REJECTED
003000               PERFORM  2900-WRITE-REJECT
003010      ELSE
003020               PERFORM  3000-BUILD-OFFERS
003030               PERFORM  4000-SORT-OFFERS
003040               PERFORM  5000-WRITE-OFFERS
003050      END-IF.
003060      PERFORM  1100-READ-STATEMENT THRU 1100-EXIT.
003070  2000-EXIT.
003080      EXIT.
003090*
003100  2055-CALC-AGE.
003110      MOVE     WS-PROCESS-DATE9 TO WS-ROLL-DATE9.
003120      MOVE     LN-STM-BIRTH-DATE TO WS-BIRTH-DATE.
003130      COMPUTE  WS-AGE-YEARS =
003140                    WS-ROLL-CCYY - WS-BIRTH-CCYY.
003150      IF       WS-ROLL-MM < WS-BIRTH-MM
003160               SUBTRACT 1 FROM WS-AGE-YEARS
003170      ELSE
003180               IF  WS-ROLL-MM = WS-BIRTH-MM
003190                   AND WS-ROLL-DD < WS-BIRTH-DD
003200                   SUBTRACT 1 FROM WS-AGE-YEARS
003210               END-IF
003220      END-IF.
003230*
003240  2900-WRITE-REJECT.
003250      MOVE     WS-PROCESS-DATE9     TO LN-REJ-RUN-DATE.
003260      MOVE     WS-REQ-SEQ           TO LN-REJ-REQ-SEQ.
003270      MOVE     LN-STM-LAST-NAME     TO LN-REJ-LAST-NAME.
003280      MOVE     LN-STM-FIRST-NAME    TO LN-REJ-FIRST-NAME.
003290      MOVE     WS-REJECT-MSG        TO LN-REJ-MESSAGE.
003300      WRITE    LN-REJECT-RECORD.
003310      ADD      1 TO WS-RECS-REJECTED.
003320*
003330  2900-LOAD-VARIANT-TABLE.
003340      MOVE     "N" TO WS-VAR-INSURANCE-FLAG (1).
003350      MOVE     "N" TO WS-VAR-SALARY-FLAG    (1).
003360      MOVE     "N" TO WS-VAR-INSURANCE-FLAG (2).
003370      MOVE     "Y" TO WS-VAR-SALARY-FLAG    (2).
003380      MOVE     "Y" TO WS-VAR-INSURANCE-FLAG (3).
003390      MOVE     "N" TO WS-VAR-SALARY-FLAG    (3).
003400      MOVE     "Y" TO WS-VAR-INSURANCE-FLAG (4).
003410      MOVE     "Y" TO WS-VAR-SALARY-FLAG    (4).
003420*
003430  3000-BUILD-OFFERS.
003440      PERFORM  3010-BUILD-ONE-OFFER
003450               VARYING WS-VARIANT-IX FROM 1 BY 1
003460               UNTIL WS-VARIANT-IX > 4.
003470*
003480  3010-BUILD-ONE-OFFER.
003490      MOVE     WS-VAR-INSURANCE-FLAG (WS-VARIANT-IX)
003500                    TO WO-INSURANCE-FLAG (WS-VARIANT-IX).
003510      MOVE     WS-VAR-SALARY-FLAG (WS-VARIANT-IX)
003520                    TO WO-SALARY-FLAG (WS-VARIANT-IX).
003530      MOVE     LN-STM-AMOUNT TO WO-REQUESTED-AMT (WS-VARIANT-IX).
003540      MOVE     LN-CFG-BASE-RATE TO WO-RATE (WS-VARIANT-IX).
003550      IF       WO-INSURANCE-FLAG (WS-VARIANT-IX) = "Y"
003560               SUBTRACT LN-CFG-INSURANCE-DISC
003570                    FROM WO-RATE (WS-VARIANT-IX)
003580      END-IF.
003590      IF       WO-SALARY-FLAG (WS-VARIANT-IX) = "Y"
003600               SUBTRACT LN-CFG-SALARY-DISC
003610                    FROM WO-RATE (WS-VARIANT-IX)
003620      END-IF.
003630      IF       WO-INSURANCE-FLAG (WS-VARIANT-IX) = "Y"
003640               COMPUTE  WO-TOTAL-AMT (WS-VARIANT-IX) =
003650                             LN-STM-AMOUNT + LN-CFG-INSURANCE-COST
003660      ELSE
003670               MOVE     LN-STM-AMOUNT TO WO-TOTAL-AMT (WS-VARIANT-IX)
003680      END-IF.
003690      MOVE     WO-TOTAL-AMT (WS-VARIANT-IX) TO WS-CALC-AMOUNT.
003700      MOVE     WO-RATE      (WS-VARIANT-IX) TO WS-CALC-RATE.
003710      MOVE     LN-STM-TERM                  TO WS-CALC-TERM.
003720      CALL     "LNCALC" USING WS-CALC-AMOUNT
003730                              WS-CALC-RATE
003740                              WS-CALC-TERM
003750                              WS-CALC-MONTHLY-PMT
003760                              WS-CALC-PSK.
003770      MOVE     WS-CALC-MONTHLY-PMT TO WO-MONTHLY-PMT (WS-VARIANT-IX).
003780*
003790  4000-SORT-OFFERS.
003800      PERFORM  4005-SORT-ONE-PASS
003810               VARYING WS-SORT-IX FROM 1 BY 1
003820               UNTIL WS-SORT-IX > 3.
003830*
003840  4005-SORT-ONE-PASS.
003850      PERFORM  4010-SWAP-ROWS
003860               VARYING WS-SORT-IX2 FROM 1 BY 1
003870               UNTIL WS-SORT-IX2 > 4 - WS-SORT-IX.
003880*
003890  4010-SWAP-ROWS.
003900      IF       WO-RATE (WS-SORT-IX2) > WO-RATE (WS-SORT-IX2 + 1)
003910               MOVE     WS-OFFER-WORK (WS-SORT-IX2) TO WS-SWAP-ROW
003920               MOVE     WS-OFFER-WORK (WS-SORT-IX2 + 1)
003930                        TO WS-OFFER-WORK (WS-SORT-IX2)
003940               MOVE     WS-SWAP-ROW TO WS-OFFER-WORK (WS-SORT-IX2 + 1)
003950      END-IF.
003960*
003970  5000-WRITE-OFFERS.
003980      PERFORM  5010-WRITE-ONE-OFFER
003990               VARYING WS-VARIANT-IX FROM 1 BY 1
004000               UNTIL WS-VARIANT-IX > 4.
004010*
004020  5010-WRITE-ONE-OFFER.
004030      PERFORM  9900-NEXT-KEY.
004040      MOVE     WO-REQUESTED-AMT (WS-VARIANT-IX)
004050                    TO LN-OFR-REQUESTED-AMT.
004060      MOVE     WO-TOTAL-AMT     (WS-VARIANT-IX) TO LN-OFR-TOTAL-AMT.
004070      MOVE     LN-STM-TERM                      TO LN-OFR-TERM.
004080      MOVE     WO-MONTHLY-PMT   (WS-VARIANT-IX) TO LN-OFR-MONTHLY-PMT.
004090      MOVE     WO-RATE          (WS-VARIANT-IX) TO LN-OFR-RATE.
004100      MOVE     WO-INSURANCE-FLAG (WS-VARIANT-IX)
004110                    TO LN-OFR-INSURANCE-FLAG.
004120      MOVE     WO-SALARY-FLAG    (WS-VARIANT-IX)
004130                    TO LN-OFR-SALARY-FLAG.
004140      WRITE    LN-OFFER-RECORD.
004150      ADD      1 TO WS-OFFERS-WRITTEN.
004160*
004170  9900-NEXT-KEY.
004180      MOVE     WS-PROCESS-DATE9 TO LN-OFR-RUN-DATE.
004190      MOVE     WS-REQ-SEQ       TO LN-OFR-REQ-SEQ.
004200      MOVE     WS-VARIANT-IX    TO LN-OFR-VARIANT-SEQ.
004210*
004220  9000-END-OF-JOB.
004230      CLOSE    LN-STATEMENT-FILE
004240               LN-OFFER-FILE
004250               LN-REJECT-FILE.
004260      DISPLAY  "LNOFFER RUN COMPLETE " WS-PROCESS-DATE9.
004270      DISPLAY  "  REQUESTS READ     " WS-RECS-READ.
004280      DISPLAY  "  REQUESTS REJECTED " WS-RECS-REJECTED.
004290      DISPLAY  "  OFFERS WRITTEN    " WS-OFFERS-WRITTEN.
