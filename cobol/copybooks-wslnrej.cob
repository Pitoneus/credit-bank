000100********************************************
000110*                                          *
000120*  RECORD DEFINITION FOR LOAN REJECT FILE  *
000130*     COMMON TO OFFER AND CREDIT PATHS     *
000140********************************************
000150*  FIELD TOTAL 92 BYTES, PADDED TO 100.
000160*
000170* 06/11/25 DJP - CREATED.
000180*
000190  01  LN-REJECT-RECORD.
000200      03  LN-REJ-RUN-DATE         PIC 9(8).
000210      03  LN-REJ-REQ-SEQ          PIC 9(6).
000220      03  LN-REJ-LAST-NAME        PIC X(30).
000230      03  LN-REJ-FIRST-NAME       PIC X(30).
000240      03  LN-REJ-MESSAGE          PIC X(60).
000250      03  FILLER                  PIC X(8).
