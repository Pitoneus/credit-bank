000100*****************************************************************
000110*                                                               *
000120*           PERSONALIZED CREDIT & SCHEDULE  -  CREDIT PATH      *
000130*                                                               *
000140*****************************************************************
000150*
000160  IDENTIFICATION          DIVISION.
000170*================================
000180*
000190***
000200       PROGRAM-ID.         LNCREDIT.
000210***
000220*    AUTHOR.              D J PRENTICE, 05/11/1985.
000230*                          FOR APPLEWOOD COMPUTERS.
000240***
000250*    INSTALLATION.        APPLEWOOD COMPUTERS - LOAN BUREAU.
000260***
000270*    DATE-WRITTEN.        05/11/1985.
000280***
000290*    DATE-COMPILED.
000300***
000310*    SECURITY.            COPYRIGHT (C) 1985-1999 & LATER, APPLEWOOD
000320*                          COMPUTERS. DISTRIBUTED UNDER THE GNU GENERAL
000330*                          PUBLIC LICENSE. SEE THE FILE COPYING FOR
000340*                          DETAILS.
000350***
000360*    REMARKS.             READS FULL SCORING-DATA RECORDS, APPLIES THE
000370*                          SCORING ELIGIBILITY CHECKS, DETERMINES A
000380*                          PERSONALIZED RATE FROM THE EMPLOYMENT,
000390*                          POSITION, MARITAL AND GENDER/AGE ADJUSTMENTS,
000400*                          THEN BUILDS THE MONTHLY PAYMENT, THE PSK
000410*                          COST-OF-CREDIT FIGURE AND THE FULL MONTH BY
000420*                          MONTH PAYMENT SCHEDULE.
000430***
000440*    VERSION.             SEE PROG-NAME IN WS.
000450***
000460*    CALLED MODULES.      LNCALC.   ANNUITY PAYMENT AND PSK ARITHMETIC.
000470***
000480*    FUNCTIONS USED.      NONE - DATES TAKEN FROM ACCEPT FROM DATE, NO
000490*                          INTRINSIC FUNCTION USED, MATCHES HOUSE RULE.
000500***
000510*    FILES USED.          LN-SCORING-FILE.  SCORING DATA (IN).
000520*                          LN-CREDIT-FILE.   CREDIT HDR + SCHEDULE (OUT).
000530*                          LN-REJECT-FILE.   REJECTS (OUT).
000540***
000550*    ERROR MESSAGES USED. LN-REJ-MESSAGE, BUILT INLINE PER VALIDATION,
000560*                          NO CENTRAL ERROR-MESSAGE TABLE FOR THIS RUN.
000570***
000580  CHANGES:
000590  05/11/85 DJP  -        WRITTEN FOR THE LOAN BUREAU SCORING REWORK.
000600  15/11/85 DJP  - LN005  GENDER/AGE DISCOUNT BAND CORRECTED, WAS USING
000610                         CLOSED INTERVAL ON THE WRONG BOUNDARY FOR MEN.
000620  27/11/85 DJP  - LN012  FINAL SCHEDULE ROW NOW ABSORBS ALL ROUNDING
000630                         DRIFT SO REMAINING-DEBT CLOSES TO ZERO EXACTLY.
000640  02/12/85 DJP  - LN006  MONTHLY-RATE RECOMPUTED LOCALLY PER SCHEDULE ROW
000650                         RATHER THAN PASSED BACK FROM LNCALC - SIMPLER.
000660  21/09/98 DJP  - LN040  Y2K REVIEW - WS-RUN-DATE IS ACCEPT FROM DATE
000670                         YYYYMMDD, ALREADY CCYY, NO CHANGE REQUIRED.
000680  11/03/09 VBC  - 1.01   MIGRATION TO OPEN COBOL V3.00.00.
000690  16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
000700***
000710**************************************************************************
000720  COPYRIGHT NOTICE.
000730  ****************
000740*
000750  THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000760  SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
000770*
000780  THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
000790  IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY THE
000800  FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL
000810  USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT WITHOUT
000820  REPACKAGING OR FOR RESALE IN ANY WAY.
000830*
000840  ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
000850  ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
000860  FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC LICENSE
000870  FOR MORE DETAILS.
000880*
000890  YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC LICENSE ALONG
000900  WITH ACAS; SEE THE FILE COPYING.
000910*
000920**************************************************************************
000930*
000940  ENVIRONMENT             DIVISION.
000950*================================
000960*
000970  CONFIGURATION           SECTION.
000980  SPECIAL-NAMES.
000990      CLASS NUM-CLASS IS "0123456789"
001000      C01 IS TOP-OF-FORM.
001010*
001020  INPUT-OUTPUT            SECTION.
001030  FILE-CONTROL.
001040      SELECT  LN-SCORING-FILE
001050              ASSIGN TO LNSCORE
001060              ORGANIZATION IS LINE SEQUENTIAL
001070              FILE STATUS  IS WS-SCORING-STATUS.
001080      SELECT  LN-CREDIT-FILE
001090              ASSIGN TO LNCREDIT
001100              ORGANIZATION IS LINE SEQUENTIAL
001110              FILE STATUS  IS WS-CREDIT-STATUS.
001120      SELECT  LN-REJECT-FILE
001130              ASSIGN TO LNREJECT
001140              ORGANIZATION IS LINE SEQUENTIAL
001150              FILE STATUS  IS WS-REJECT-STATUS.
001160*
001170  DATA                     DIVISION.
001180*================================
001190*
001200  FILE                     SECTION.
001210*----------------------------------
001220  FD  LN-SCORING-FILE.
001230      COPY "copybooks-wslnscr.cob".
001240*
001250  FD  LN-CREDIT-FILE.
001260      COPY "copybooks-wslncrd.cob".
001270*
001280  FD  LN-REJECT-FILE.
001290      COPY "copybooks-wslnrej.cob".
001300*
001310  WORKING-STORAGE SECTION.
001320*-----------------------
001330  77  PROG-NAME               PIC X(15)   VALUE "LNCREDIT (1.01)".
001340*
001350  COPY "copybooks-wslncfg.cob".
001360*
001370  COPY "copybooks-wslndte.cob".
001380*
001390  01  WS-FILE-STATUS.
001400      03  WS-SCORING-STATUS    PIC XX.
001410      03  WS-CREDIT-STATUS     PIC XX.
001420      03  WS-REJECT-STATUS     PIC XX.
001430      03  FILLER               PIC X.
001440*
001450  01  WS-SWITCHES.
001460      03  WS-EOF-SW            PIC X       VALUE "N".
001470          88  WS-EOF           VALUE "Y".
001480      03  WS-REJECT-SW         PIC X       VALUE "N".
001490          88  WS-REJECTED      VALUE "Y".
001500      03  FILLER               PIC X.
001510*
001520  01  WS-COUNTERS.
001530      03  WS-RECS-READ         BINARY-LONG UNSIGNED VALUE ZERO.
001540      03  WS-RECS-REJECTED     BINARY-LONG UNSIGNED VALUE ZERO.
001550      03  WS-CREDITS-WRITTEN   BINARY-LONG UNSIGNED VALUE ZERO.
001560      03  WS-REQ-SEQ           PIC 9(6)              VALUE ZERO.
001570      03  FILLER               PIC X.
001580*
001590  01  WS-REJECT-MSG            PIC X(60)   VALUE SPACES.
001600*
001610  01  WS-FINAL-RATE             PIC S9(3)V99 COMP-3.
001620  01  WS-FINAL-RATE-X REDEFINES WS-FINAL-RATE PIC X(3).
001630*
001640  01  WS-CALC-WORK.
001650      03  WS-CALC-AMOUNT        PIC 9(9)V99.
001660      03  WS-CALC-RATE          PIC 9(2)V99.
001670      03  WS-CALC-TERM          PIC 9(3).
001680      03  WS-CALC-MONTHLY-PMT   PIC 9(9)V99.
001690      03  WS-CALC-PSK           PIC S9(3)V99.
001700      03  WS-FINAL-PSK          PIC S9(3)V99.
001710      03  FILLER                PIC X.
001720*
001730  01  WS-SCHED-WORK.
001740      03  WS-SCHED-IX           BINARY-SHORT UNSIGNED.
001750      03  WS-SCHED-MONTHLY-RATE PIC 9(1)V9(10) COMP-3.
001760      03  WS-REMAINING-DEBT     PIC S9(9)V99   COMP-3.
001770      03  WS-INTEREST-PMT       PIC 9(9)V99    COMP-3.
001780      03  WS-DEBT-PMT           PIC 9(9)V99    COMP-3.
001790      03  WS-TOTAL-PMT          PIC 9(9)V99    COMP-3.
001800      03  FILLER                PIC X.
001810*
001820  01  WS-RUN-TOTALS.
001830      03  WS-RUN-TOTAL-INTEREST PIC 9(11)V99   COMP-3.
001840      03  WS-RUN-TOTAL-PRINC    PIC 9(11)V99   COMP-3.
001850      03  FILLER                PIC X.
001860*
001870  PROCEDURE DIVISION.
001880*===================
001890*
001900  0000-MAIN.
001910      PERFORM  1000-OPEN-FILES.
001920      IF       NOT WS-EOF
001930               PERFORM  1100-READ-SCORING-REC THRU 1100-EXIT
001940               PERFORM  2000-PROCESS-SCORING-REC THRU 2000-EXIT
001950                        UNTIL WS-EOF
001960      END-IF.
001970      PERFORM  9000-END-OF-JOB.
001980      GOBACK.
001990*
002000  1000-OPEN-FILES.
002010      ACCEPT   WS-PROCESS-DATE9 FROM DATE YYYYMMDD.
002020      OPEN     INPUT  LN-SCORING-FILE.
002030      OPEN     OUTPUT LN-CREDIT-FILE.
002040      OPEN     OUTPUT LN-REJECT-FILE.
002050      IF       WS-SCORING-STATUS NOT = "00"
002060               DISPLAY "LN101 SCORING FILE OPEN FAILED " WS-SCORING-STATUS
002070               MOVE     "Y" TO WS-EOF-SW
002080      END-IF.
002090*
002100  1100-READ-SCORING-REC.
002110      READ     LN-SCORING-FILE
002120               AT END MOVE "Y" TO WS-EOF-SW.
002130      IF       WS-EOF
002140               GO TO 1100-EXIT
002150      END-IF.
002160      ADD      1 TO WS-RECS-READ
002170                    WS-REQ-SEQ.
002180  1100-EXIT.
002190      EXIT.
002200*
002210*    SCORING EDITS FALL THROUGH 2010 TO 2040 IN SEQUENCE FOR A CLEAN
002220*    RECORD; ANY FAILURE GO TOES 2090 TO SKIP THE REMAINING CHECKS,
002230*    SAME SHORT-CIRCUIT STYLE USED OVER IN LNOFFER.
002240*
002250  2000-PROCESS-SCORING-REC.
002260      MOVE     "N" TO WS-REJECT-SW.
002270      MOVE     SPACES TO WS-REJECT-MSG.
002280  2010-CHK-AGE.
002290      PERFORM  2015-CALC-AGE.
002300      IF       WS-AGE-YEARS < 20 OR > 65
002310               MOVE     "Y" TO WS-REJECT-SW
002320               MOVE     "BORROWER AGE MUST BE BETWEEN 20 AND 65 YEARS."
002330                        TO WS-REJECT-MSG
002340               GO TO 2090-VALIDATION-DONE
002350      END-IF.
002360  2020-CHK-EXPERIENCE.
002370      IF       LN-SCR-WORK-EXP-TOTAL < 18
002380               OR LN-SCR-WORK-EXP-CURRENT < 3
002390               MOVE     "Y" TO WS-REJECT-SW
002400               MOVE     "INSUFFICIENT WORK EXPERIENCE."
002410                        TO WS-REJECT-MSG
002420               GO TO 2090-VALIDATION-DONE
002430      END-IF.
002440  2030-CHK-AMOUNT.
002450      IF       LN-SCR-AMOUNT > LN-SCR-SALARY * 24
002460               MOVE     "Y" TO WS-REJECT-SW
002470               MOVE     "LOAN AMOUNT EXCEEDS 24 TIMES MONTHLY INCOME."
002480                        TO WS-REJECT-MSG
002490               GO TO 2090-VALIDATION-DONE
002500      END-IF.
002510  2040-CHK-EMPLOYMENT.
002520      IF       LN-SCR-EMPLOYMENT-STATUS = "U"
002530               MOVE     "Y" TO WS-REJECT-SW
002540               MOVE     "LOAN CANNOT BE ISSUED TO UNEMPLOYED BORROWERS."
002550                        TO WS-REJECT-MSG
002560      END-IF.
002570  2090-VALIDATION-DONE.
002580      IF       WS-REJECTED
002590               PERFORM  2900-WRITE-REJECT
002600      ELSE
002610               PERFORM  3000-DETERMINE-RATE
002620               PERFORM  3500-CALC-MONTHLY-PMT
002630               PERFORM  3700-CALC-PSK
002640               PERFORM  5000-WRITE-CREDIT
002650      END-IF.
002660      PERFORM  1100-READ-SCORING-REC THRU 1100-EXIT.
002670  2000-EXIT.
002680      EXIT.
002690*
002700  2015-CALC-AGE.
002710      MOVE     WS-PROCESS-DATE9 TO WS-ROLL-DATE9.
002720      MOVE     LN-SCR-BIRTH-DATE TO WS-BIRTH-DATE.
002730      COMPUTE  WS-AGE-YEARS =
002740                    WS-ROLL-CCYY - WS-BIRTH-CCYY.
002750      IF       WS-ROLL-MM < WS-BIRTH-MM
002760               SUBTRACT 1 FROM WS-AGE-YEARS
002770      ELSE
002780               IF  WS-ROLL-MM = WS-BIRTH-MM
002790                   AND WS-ROLL-DD < WS-BIRTH-DD
002800                   SUBTRACT 1 FROM WS-AGE-YEARS
002810               END-IF
002820      END-IF.
002830*
002840  2900-WRITE-REJECT.
002850      MOVE     WS-PROCESS-DATE9     TO LN-REJ-RUN-DATE.
002860      MOVE     WS-REQ-SEQ           TO LN-REJ-REQ-SEQ.
002870      MOVE     LN-SCR-LAST-NAME     TO LN-REJ-LAST-NAME.
002880      MOVE     LN-SCR-FIRST-NAME    TO LN-REJ-FIRST-NAME.
002890      MOVE     WS-REJECT-MSG        TO LN-REJ-MESSAGE.
002900      WRITE    LN-REJECT-RECORD.
002910      ADD      1 TO WS-RECS-REJECTED.
002920*
002930  3000-DETERMINE-RATE.
002940      MOVE     LN-CFG-BASE-RATE TO WS-FINAL-RATE.
002950      PERFORM  3010-RATE-EMPLOYMENT.
002960      PERFORM  3020-RATE-POSITION.
002970      PERFORM  3030-RATE-MARITAL.
002980      PERFORM  3040-RATE-GENDER-AGE.
002990*
003000  3010-RATE-EMPLOYMENT.
003010      EVALUATE LN-SCR-EMPLOYMENT-STATUS
003020          WHEN "S"  ADD 2.00 TO WS-FINAL-RATE
003030          WHEN "B"  ADD 1.00 TO WS-FINAL-RATE
003040          WHEN OTHER CONTINUE
003050      END-EVALUATE.
003060*
003070  3020-RATE-POSITION.
003080      EVALUATE LN-SCR-POSITION
003090          WHEN "M"  SUBTRACT 2.00 FROM WS-FINAL-RATE
003100          WHEN "T"  SUBTRACT 3.00 FROM WS-FINAL-RATE
003110          WHEN OTHER CONTINUE
003120      END-EVALUATE.
003130*
003140  3030-RATE-MARITAL.
003150      EVALUATE LN-SCR-MARITAL-STATUS
003160          WHEN "M"  SUBTRACT 3.00 FROM WS-FINAL-RATE
003170          WHEN "D"  ADD      1.00 TO   WS-FINAL-RATE
003180          WHEN OTHER CONTINUE
003190      END-EVALUATE.
003200*
003210  3040-RATE-GENDER-AGE.
003220      EVALUATE TRUE
003230          WHEN LN-SCR-GENDER = "F"
003240               AND WS-AGE-YEARS >= 32 AND <= 60
003250               SUBTRACT 3.00 FROM WS-FINAL-RATE
003260          WHEN LN-SCR-GENDER = "M"
003270               AND WS-AGE-YEARS >= 30 AND <= 55
003280               SUBTRACT 3.00 FROM WS-FINAL-RATE
003290          WHEN LN-SCR-GENDER = "N"
003300               ADD      7.00 TO   WS-FINAL-RATE
003310          WHEN OTHER CONTINUE
003320      END-EVALUATE.
003330*
003340  3500-CALC-MONTHLY-PMT.
003350      MOVE     LN-SCR-AMOUNT TO WS-CALC-AMOUNT.
003360      MOVE     WS-FINAL-RATE TO WS-CALC-RATE.
003370      MOVE     LN-SCR-TERM   TO WS-CALC-TERM.
003380      CALL     "LNCALC" USING WS-CALC-AMOUNT
003390                              WS-CALC-RATE
003400                              WS-CALC-TERM
003410                              WS-CALC-MONTHLY-PMT
003420                              WS-CALC-PSK.
003430*
003440  3700-CALC-PSK.
003450      MOVE     WS-CALC-PSK TO WS-FINAL-PSK.
003460*
003470  4000-BUILD-SCHEDULE.
003480      MOVE     LN-SCR-AMOUNT TO WS-REMAINING-DEBT.
003490      COMPUTE  WS-SCHED-MONTHLY-RATE ROUNDED = WS-FINAL-RATE / 1200.
003500      PERFORM  4010-SCHED-ONE-ROW
003510               VARYING WS-SCHED-IX FROM 1 BY 1
003520               UNTIL WS-SCHED-IX > LN-SCR-TERM.
003530*
003540  4010-SCHED-ONE-ROW.
003550      COMPUTE  WS-INTEREST-PMT ROUNDED =
003560                    WS-REMAINING-DEBT * WS-SCHED-MONTHLY-RATE.
003570      IF       WS-SCHED-IX = LN-SCR-TERM
003580               COMPUTE  WS-TOTAL-PMT ROUNDED =
003590                             WS-REMAINING-DEBT + WS-INTEREST-PMT
003600      ELSE
003610               MOVE     WS-CALC-MONTHLY-PMT TO WS-TOTAL-PMT
003620      END-IF.
003630      COMPUTE  WS-DEBT-PMT = WS-TOTAL-PMT - WS-INTEREST-PMT.
003640      SUBTRACT WS-DEBT-PMT FROM WS-REMAINING-DEBT.
003650      PERFORM  4020-ROLL-DATE.
003660      ADD      WS-INTEREST-PMT TO WS-RUN-TOTAL-INTEREST.
003670      ADD      WS-DEBT-PMT     TO WS-RUN-TOTAL-PRINC.
003680      MOVE     "D"              TO LN-PS-REC-TYPE.
003690      MOVE     WS-SCHED-IX      TO LN-PS-NUMBER.
003700      MOVE     WS-ROLL-DATE9    TO LN-PS-DATE.
003710      MOVE     WS-TOTAL-PMT     TO LN-PS-TOTAL-PMT.
003720      MOVE     WS-INTEREST-PMT  TO LN-PS-INTEREST-PMT.
003730      MOVE     WS-DEBT-PMT      TO LN-PS-DEBT-PMT.
003740      MOVE     WS-REMAINING-DEBT TO LN-PS-REMAINING-DEBT.
003750      WRITE    LN-PAYMENT-SCHED-RECORD.
003760*
003770  4020-ROLL-DATE.
003780      COMPUTE  WS-ROLL-MONTHS-TOTAL = WS-PROC-MM + WS-SCHED-IX.
003790      COMPUTE  WS-ROLL-ADD-YEARS =
003800                    (WS-ROLL-MONTHS-TOTAL - 1) / 12.
003810      COMPUTE  WS-ROLL-ADD-MONTHS =
003820                    WS-ROLL-MONTHS-TOTAL - (WS-ROLL-ADD-YEARS * 12).
003830      COMPUTE  WS-ROLL-CCYY = WS-PROC-CCYY + WS-ROLL-ADD-YEARS.
003840      MOVE     WS-ROLL-ADD-MONTHS TO WS-ROLL-MM.
003850      MOVE     WS-PROC-DD         TO WS-ROLL-DD.
003860*
003870  5000-WRITE-CREDIT.
003880      MOVE     "H"                 TO LN-CR-REC-TYPE.
003890      MOVE     LN-SCR-AMOUNT       TO LN-CR-AMOUNT.
003900      MOVE     LN-SCR-TERM         TO LN-CR-TERM.
003910      MOVE     WS-CALC-MONTHLY-PMT TO LN-CR-MONTHLY-PMT.
003920      MOVE     WS-FINAL-RATE       TO LN-CR-RATE.
003930      MOVE     WS-FINAL-PSK        TO LN-CR-PSK.
003940      MOVE     LN-SCR-INSURANCE-FLAG TO LN-CR-INSURANCE-FLAG.
003950      MOVE     LN-SCR-SALARY-FLAG    TO LN-CR-SALARY-FLAG.
003960      WRITE    LN-CREDIT-HEADER-RECORD.
003970      PERFORM  4000-BUILD-SCHEDULE.
003980      ADD      1 TO WS-CREDITS-WRITTEN.
003990*
004000  9000-END-OF-JOB.
004010      CLOSE    LN-SCORING-FILE
004020               LN-CREDIT-FILE
004030               LN-REJECT-FILE.
004040      DISPLAY  "LNCREDIT RUN COMPLETE " WS-PROCESS-DATE9.
004050      DISPLAY  "  SCORING RECS READ " WS-RECS-READ.
004060      DISPLAY  "  RECS REJECTED     " WS-RECS-REJECTED.
004070      DISPLAY  "  CREDITS WRITTEN   " WS-CREDITS-WRITTEN.
004080      DISPLAY  "  TOTAL INTEREST    " WS-RUN-TOTAL-INTEREST.
004090      DISPLAY  "  TOTAL PRINCIPAL   " WS-RUN-TOTAL-PRINC.
