000100********************************************
000110*                                          *
000120*  WORKING STORAGE FOR PROCESSING DATE &   *
000130*    AGE / MONTH-ROLL ARITHMETIC           *
000140*     SHARED BY LNOFFER AND LNCREDIT       *
000150********************************************
000160*
000170* 07/11/25 DJP - CREATED, FACTORED OUT OF LNOFFER SO LNCREDIT DID NOT
000180*                HAVE TO CARRY ITS OWN COPY OF THE MONTH-ROLL LOGIC.
000190*
000200  01  WS-PROCESS-DATE.
000210      03  WS-PROC-CCYY            PIC 9(4).
000220      03  WS-PROC-MM              PIC 99.
000230      03  WS-PROC-DD              PIC 99.
000235      03  FILLER                  PIC X.
000240  01  WS-PROCESS-DATE9 REDEFINES WS-PROCESS-DATE
000250                                  PIC 9(8).
000260*
000270  01  WS-ROLL-DATE.
000280      03  WS-ROLL-CCYY            PIC 9(4).
000290      03  WS-ROLL-MM              PIC 99.
000300      03  WS-ROLL-DD              PIC 99.
000305      03  FILLER                  PIC X.
000310  01  WS-ROLL-DATE9 REDEFINES WS-ROLL-DATE
000320                                  PIC 9(8).
000330*
000340  01  WS-BIRTH-DATE.
000350      03  WS-BIRTH-CCYY           PIC 9(4).
000360      03  WS-BIRTH-MM             PIC 99.
000370      03  WS-BIRTH-DD             PIC 99.
000375      03  FILLER                  PIC X.
000380*
000390  01  WS-AGE-WORK.
000400      03  WS-AGE-YEARS            BINARY-CHAR UNSIGNED.
000410      03  WS-ROLL-MONTHS-TOTAL    BINARY-SHORT UNSIGNED.
000420      03  WS-ROLL-ADD-YEARS       BINARY-SHORT UNSIGNED.
000430      03  WS-ROLL-ADD-MONTHS      BINARY-CHAR UNSIGNED.
000435      03  FILLER                  PIC X.
