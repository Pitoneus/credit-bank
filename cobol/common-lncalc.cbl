000100*****************************************************************
000110*                                                               *
000120*              ANNUITY PAYMENT & PSK CALCULATION                *
000130*                                                               *
000140*****************************************************************
000150*
000160  IDENTIFICATION          DIVISION.
000170*================================
000180*
000190***
000200       PROGRAM-ID.         LNCALC.
000210***
000220*    AUTHOR.              D J PRENTICE, 07/11/1985.
000230*                          FOR APPLEWOOD COMPUTERS.
000240***
000250*    INSTALLATION.        APPLEWOOD COMPUTERS - LOAN BUREAU.
000260***
000270*    DATE-WRITTEN.        07/11/1985.
000280***
000290*    DATE-COMPILED.
000300***
000310*    SECURITY.            COPYRIGHT (C) 1985-1999 & LATER, APPLEWOOD
000320*                          COMPUTERS. DISTRIBUTED UNDER THE GNU GENERAL
000330*                          PUBLIC LICENSE. SEE THE FILE COPYING FOR
000340*                          DETAILS.
000350***
000360*    REMARKS.             CALLED MODULE. COMPUTES THE ANNUITY MONTHLY
000370*                          PAYMENT ON A PRINCIPAL AT A GIVEN ANNUAL RATE
000380*                          OVER A GIVEN TERM, AND (WHEN ASKED) THE PSK
000390*                          TOTAL-COST-OF-CREDIT PERCENTAGE THAT FOLLOWS
000400*                          FROM THAT PAYMENT.
000410***
000420*    VERSION.             SEE PROG-NAME IN WS.
000430***
000440*    CALLED MODULES.      NONE.
000450***
000460*    FUNCTIONS USED.      NONE - POWER TERM RAISED BY REPEATED MULTIPLY,
000470*                          NO INTRINSIC FUNCTION USED, MATCHES HOUSE RULE.
000480***
000490*    FILES USED.          NONE - CALLED SUBPROGRAM, NO I-O OF ITS OWN.
000500***
000510*    ERROR MESSAGES USED. NONE.
000520***
000530  CHANGES:
000540  07/11/85 DJP  -        WRITTEN FOR THE LOAN BUREAU OFFER/SCORING REWORK.
000550  14/11/85 DJP  - LN002  PSK PARAGRAPH SPLIT OUT OF ANNUITY PARAGRAPH, SO
000560                         LNOFFER CAN CALL FOR A PAYMENT ONLY, SKIP PSK.
000570  02/12/85 DJP  - LN006  POWER-FACTOR WIDENED 9(4)V9(14), 360 MONTH TERMS
000580                         AT HIGH RATES WERE TRUNCATING THE 12TH DECIMAL.
000590  19/02/86 MRK  - LN011  DEBUG DISPLAY ADDED BEHIND WS-DEBUG-SW, ASKED FOR
000600                         BY DJP WHILE CHASING THE PSK ROUNDING QUERY.
000610  21/09/98 DJP  - LN040  Y2K REVIEW - NO 2-DIGIT YEARS HELD IN THIS ONE,
000620                         NO CHANGE REQUIRED, NOTED FOR THE AUDIT FILE.
000630  11/03/09 VBC  - 1.01   MIGRATION TO OPEN COBOL V3.00.00.
000640  16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
000650***
000660**************************************************************************
000670  COPYRIGHT NOTICE.
000680  ****************
000690*
000700  THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000710  SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
000720*
000730  THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY
000740  IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY THE
000750  FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL
000760  USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT WITHOUT
000770  REPACKAGING OR FOR RESALE IN ANY WAY.
000780*
000790  ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
000800  ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
000810  FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC LICENSE
000820  FOR MORE DETAILS.
000830*
000840  YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC LICENSE ALONG
000850  WITH ACAS; SEE THE FILE COPYING.
000860*
000870**************************************************************************
000880*
000890  ENVIRONMENT             DIVISION.
000900*================================
000910*
000920  CONFIGURATION           SECTION.
000930  SPECIAL-NAMES.
000940      CLASS NUM-CLASS IS "0123456789"
000950      C01 IS TOP-OF-FORM.
000960*
000970  DATA                     DIVISION.
000980*================================
000990*
001000  WORKING-STORAGE SECTION.
001010*-----------------------
001020  77  PROG-NAME               PIC X(15)   VALUE "LNCALC (1.01)".
001030*
001040  01  WS-CALC-WORK.
001050      03  WS-MONTHLY-RATE      PIC 9(1)V9(10)  COMP-3.
001060      03  WS-ONE-PLUS-RATE     PIC 9(1)V9(10)  COMP-3.
001070      03  WS-POWER-FACTOR      PIC 9(4)V9(14)  COMP-3.
001080      03  WS-POWER-LESS-ONE    PIC 9(4)V9(14)  COMP-3.
001090      03  WS-NUMERATOR         PIC 9(9)V9(12)  COMP-3.
001100      03  WS-TOTAL-PAYMENT     PIC 9(11)V99    COMP-3.
001110      03  WS-PSK-QUOTIENT      PIC 9(3)V9(10)  COMP-3.
001120      03  FILLER               PIC X.
001130*
001140  01  WS-RATE-VIEW REDEFINES WS-CALC-WORK.
001150      03  WS-RATE-DIGITS        PIC 9(11)       COMP-3.
001160      03  FILLER                PIC 9(11)       COMP-3.
001170      03  FILLER                PIC 9(18)       COMP-3.
001180      03  FILLER                PIC 9(18)       COMP-3.
001190      03  FILLER                PIC 9(21)       COMP-3.
001200      03  FILLER                PIC 9(13)       COMP-3.
001210      03  FILLER                PIC 9(13)       COMP-3.
001220      03  FILLER                PIC X.
001230*
001240  01  WS-POWER-VIEW REDEFINES WS-CALC-WORK.
001250      03  FILLER                PIC 9(11)       COMP-3.
001260      03  FILLER                PIC 9(11)       COMP-3.
001270      03  WS-POWER-DIGITS       PIC 9(18)       COMP-3.
001280      03  FILLER                PIC 9(18)       COMP-3.
001290      03  FILLER                PIC 9(21)       COMP-3.
001300      03  FILLER                PIC 9(13)       COMP-3.
001310      03  FILLER                PIC 9(13)       COMP-3.
001320      03  FILLER                PIC X.
001330*
001340  01  WS-PSK-VIEW REDEFINES WS-CALC-WORK.
001350      03  FILLER                PIC 9(11)       COMP-3.
001360      03  FILLER                PIC 9(11)       COMP-3.
001370      03  FILLER                PIC 9(18)       COMP-3.
001380      03  FILLER                PIC 9(18)       COMP-3.
001390      03  FILLER                PIC 9(21)       COMP-3.
001400      03  FILLER                PIC 9(13)       COMP-3.
001410      03  WS-PSK-DIGITS         PIC 9(13)       COMP-3.
001420      03  FILLER                PIC X.
001430*
001440  01  WS-DEBUG-SWITCHES.
001450      03  WS-DEBUG-SW          PIC X           VALUE "N".
001460          88  WS-DEBUG-ON      VALUE "Y".
001470      03  FILLER               PIC X.
001480*
001490  01  WS-TERM-CTR              BINARY-SHORT UNSIGNED.
001500*
001510  LINKAGE SECTION.
001520****************
001530*
001540  01  LK-CALC-AMOUNT           PIC 9(9)V99.
001550  01  LK-CALC-RATE             PIC 9(2)V99.
001560  01  LK-CALC-TERM             PIC 9(3).
001570  01  LK-CALC-MONTHLY-PMT      PIC 9(9)V99.
001580  01  LK-CALC-PSK              PIC S9(3)V99.
001590*
001600  PROCEDURE DIVISION USING LK-CALC-AMOUNT
001610                           LK-CALC-RATE
001620                           LK-CALC-TERM
001630                           LK-CALC-MONTHLY-PMT
001640                           LK-CALC-PSK.
001650*========================================
001660*
001670  0000-MAIN.
001680      PERFORM  0100-CALC-ANNUITY THRU 0100-EXIT.
001690      PERFORM  0200-CALC-PSK     THRU 0200-EXIT.
001700      IF       WS-DEBUG-ON
001710               DISPLAY "LNCALC RATE="  WS-RATE-DIGITS
001720                        " POWER="      WS-POWER-DIGITS
001730                        " PSK="        WS-PSK-DIGITS.
001740      GOBACK.
001750*
001760  0100-CALC-ANNUITY.
001770      COMPUTE  WS-MONTHLY-RATE ROUNDED = LK-CALC-RATE / 1200.
001780      COMPUTE  WS-ONE-PLUS-RATE = 1 + WS-MONTHLY-RATE.
001790      MOVE     1 TO WS-POWER-FACTOR.
001800      MOVE     ZERO TO WS-TERM-CTR.
001810      PERFORM  0110-RAISE-POWER LK-CALC-TERM TIMES.
001820      COMPUTE  WS-POWER-LESS-ONE = WS-POWER-FACTOR - 1.
001830      COMPUTE  WS-NUMERATOR ROUNDED =
001840                    WS-MONTHLY-RATE * LK-CALC-AMOUNT * WS-POWER-FACTOR.
001850      COMPUTE  LK-CALC-MONTHLY-PMT ROUNDED =
001860                    WS-NUMERATOR / WS-POWER-LESS-ONE.
001870  0100-EXIT.
001880      EXIT.
001890*
001900  0110-RAISE-POWER.
001910      COMPUTE  WS-POWER-FACTOR ROUNDED =
001920                    WS-POWER-FACTOR * WS-ONE-PLUS-RATE.
001930      ADD      1 TO WS-TERM-CTR.
001940*
001950  0200-CALC-PSK.
001960      COMPUTE  WS-TOTAL-PAYMENT ROUNDED =
001970                    LK-CALC-MONTHLY-PMT * LK-CALC-TERM.
001980      COMPUTE  WS-PSK-QUOTIENT ROUNDED =
001990                    (WS-TOTAL-PAYMENT - LK-CALC-AMOUNT) / LK-CALC-AMOUNT.
002000      COMPUTE  LK-CALC-PSK ROUNDED = WS-PSK-QUOTIENT * 100.
002010  0200-EXIT.
002020      EXIT.
