000100********************************************
000110*                                          *
000120*  RECORD DEFINITION FOR LOAN OFFER FILE   *
000130*       (OUT, OFFER PATH)                  *
000140*     4 RECORDS WRITTEN PER REQUEST        *
000150********************************************
000160*  FIELD TOTAL 78 BYTES, PADDED TO 80.
000170*
000180* 04/11/25 DJP - CREATED.
000190* 18/11/25 DJP - DROPPED UUID-STYLE STATEMENT-ID, SEE NOTE BELOW, REPLACED
000200*                WITH RUN DATE + SEQUENCE SURROGATE, TICKET LN-014.
000210*
000220* LN-OFR-STATEMENT-ID IS A SURROGATE KEY ONLY - UNIQUENESS COMES FROM THE
000230* RUN DATE PLUS AN EVER-INCREASING SEQUENCE, IT CARRIES NO OTHER MEANING.
000240*
000250  01  LN-OFFER-RECORD.
000260      03  LN-OFR-STATEMENT-ID.
000270          05  LN-OFR-RUN-DATE     PIC 9(8).
000280          05  LN-OFR-REQ-SEQ      PIC 9(6).
000290          05  LN-OFR-VARIANT-SEQ  PIC 9(1).
000300          05  FILLER              PIC X(21).
000310      03  LN-OFR-REQUESTED-AMT    PIC 9(9)V99.
000320      03  LN-OFR-TOTAL-AMT        PIC 9(9)V99.
000330      03  LN-OFR-TERM             PIC 9(3).
000340      03  LN-OFR-MONTHLY-PMT      PIC 9(9)V99.
000350      03  LN-OFR-RATE             PIC 9(2)V99.
000360      03  LN-OFR-INSURANCE-FLAG   PIC X.
000370      03  LN-OFR-SALARY-FLAG      PIC X.
000380      03  FILLER                  PIC X(2).
