000100********************************************
000110*                                          *
000120*  RECORD DEFINITION FOR SCORING DATA      *
000130*       FILE (IN, CREDIT PATH)             *
000140*                                          *
000150*     SEQUENTIAL FILE, ARRIVAL ORDER       *
000160********************************************
000170*  FIELD TOTAL 217 BYTES, PADDED TO 230.
000180*
000190* THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210* 05/11/25 DJP - CREATED.
000220* 22/11/25 DJP - DEPENDENT-AMOUNT & EMPLOYER-INN CONFIRMED INFORMATIONAL
000230*                ONLY PER CREDIT RISK, LEFT IN THE LAYOUT FOR THE BRANCHES
000240*                THAT ALREADY KEY THEM, NOT USED IN ANY RATE RULE HERE.
000250*
000260  01  LN-SCORING-RECORD.
000270      03  LN-SCR-AMOUNT              PIC 9(9)V99.
000280      03  LN-SCR-TERM                PIC 9(3).
000290      03  LN-SCR-FIRST-NAME          PIC X(30).
000300      03  LN-SCR-LAST-NAME           PIC X(30).
000310      03  LN-SCR-MIDDLE-NAME         PIC X(30).
000320      03  LN-SCR-GENDER              PIC X.
000330      03  LN-SCR-BIRTH-DATE          PIC 9(8).
000340      03  LN-SCR-PASSPORT-SERIES     PIC X(4).
000350      03  LN-SCR-PASSPORT-NUMBER     PIC X(6).
000360      03  LN-SCR-PASSPORT-ISS-DATE   PIC 9(8).
000370      03  LN-SCR-PASSPORT-ISS-BRANCH PIC X(30).
000380      03  LN-SCR-MARITAL-STATUS      PIC X.
000390      03  LN-SCR-DEPENDENT-AMT       PIC 9(2).
000400      03  LN-SCR-EMPLOYMENT-STATUS   PIC X.
000410      03  LN-SCR-EMPLOYER-INN        PIC X(12).
000420      03  LN-SCR-SALARY              PIC 9(9)V99.
000430      03  LN-SCR-POSITION            PIC X.
000440      03  LN-SCR-WORK-EXP-TOTAL      PIC 9(3).
000450      03  LN-SCR-WORK-EXP-CURRENT    PIC 9(3).
000460      03  LN-SCR-ACCOUNT-NO          PIC X(20).
000470      03  LN-SCR-INSURANCE-FLAG      PIC X.
000480      03  LN-SCR-SALARY-FLAG         PIC X.
000490      03  FILLER                     PIC X(13).
